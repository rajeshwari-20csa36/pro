000100*****************************************************************         
000110*                                                               *         
000120*   WGWTCPY  -  TOKEN VERIFY CALL LINKAGE                      *          
000130*                                                               *         
000140*****************************************************************         
000150*@**19960214*******************************************                   
000160*@**                                                                      
000170*@** Licensed Materials - Property of                                     
000180*@** ExlService Holdings, Inc.                                            
000190*@**                                                                      
000200*@** (C) 1983-1999 ExlService Holdings, Inc.  All Rights Reserved.        
000210*@**                                                                      
000220*@** Contains confidential and trade secret information.                  
000230*@** Copyright notice is precautionary only and does not                  
000240*@** imply publication.                                                   
000250*@**                                                                      
000260*@**19960214*******************************************                   
000270*D***************************************************************         
000280*D                 COPYBOOK DESCRIPTION                                   
000290*D***************************************************************         
000300*D                                                                        
000310*D  Communication area passed BY REFERENCE from GWYAUDIT to the           
000320*D  PVERTOKN subprogram to revalidate one bearer token's check            
000330*D  digit against the shared signing key from the run control             
000340*D  card.  Copied into WORKING-STORAGE by the caller and into             
000350*D  the LINKAGE SECTION by PVERTOKN.                                      
000360*D                                                                        
000370*D***************************************************************         
000380*H***************************************************************         
000390*H                 COPYBOOK HISTORY                                       
000400*H***************************************************************         
000410*H                                                                        
000420*H 970602-102-01 RTN New copybook, split out of WGWLCPY so        060297  
000430*H                 PVERTOKN takes only what it needs.             060297  
000440*H                                                                        
000450*H***************************************************************         
000460 01  WGWT-TOKEN-VERIFY-AREA.                                              
000470     05  WGWT-JWT-HEADER-SEG          PIC X(100).                         
000480     05  WGWT-JWT-PAYLOAD-SEG         PIC X(300).                         
000490     05  WGWT-JWT-SIGNATURE-SEG       PIC X(102).                         
000500     05  WGWT-SIGNING-KEY             PIC X(20).                          
000510     05  WGWT-VERIFY-RETURN-CODE      PIC S9(04) COMP-5.                  
000520         88  WGWT-VERIFY-OK               VALUE 0.                        
000530         88  WGWT-VERIFY-FAILED           VALUE 30.                       
000540     05  FILLER                       PIC X(10) VALUE SPACES.             
