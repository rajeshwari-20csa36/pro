000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     PVERTOKN.                                                
000120 AUTHOR.         R. TOLAN.                                                
000130 INSTALLATION.   EXLSERVICE HOLDINGS INC - LIFEPRO SYSTEMS.               
000140 DATE-WRITTEN.   FEBRUARY 14, 1996.                                       
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL - SEE COPYRIGHT NOTICE BELOW.               
000170*@**20081114*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** ExlService Holdings, Inc.                                            
000210*@**                                                                      
000220*@** (C) 1983-2008 ExlService Holdings, Inc.  All Rights Reserved.        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**20081114*******************************************                   
000290*D****************************************************************        
000300*D                     Program Description                                
000310*D****************************************************************        
000320*D                                                                        
000330*D  Called by GWYAUDIT to revalidate one bearer token's signature         
000340*D  segment.  Recomputes a keyed check value over the token's             
000350*D  header and payload segments using the shared signing key from         
000360*D  the run control card, and compares it byte for byte against           
000370*D  the signature segment the caller already split out.  Returns          
000380*D  WGWT-VERIFY-RETURN-CODE zero when they match, 30 when they do         
000390*D  not - the same reject reason GWYAUDIT logs as BAD SIGNATURE.          
000400*D                                                                        
000410*D****************************************************************        
000420*P****************************************************************        
000430*P                        Programming Notes                               
000440*P****************************************************************        
000450*P                                                                        
000460*P  This is NOT the production HMAC-SHA algorithm the live gateway        
000470*P  uses to sign tokens - it is the batch shop's lightweight              
000480*P  revalidation check, a running weighted sum of the header and          
000490*P  payload bytes folded against the signing key, compared to the         
000500*P  check value carried in the signature segment.  It exists so           
000510*P  Compliance can re-prove yesterday's decisions off-line without        
000520*P  a live connection to the signing service.                             
000530*P                                                                        
000540*P****************************************************************        
000550*H****************************************************************        
000560*H                        Program History                                 
000570*H****************************************************************        
000580*H                                                                        
000590*H 960214-102-01 RTN New program for API Gateway project.         021496  
000600*H 970602-102-02 RTN Rewritten against WGWTCPY once the           060297  
000610*H                 linkage was split out of WGWLCPY.              060297  
000620*H 20081114-102-05 JWS Widened SUB1 to COMP-5 - buffer walk       111408  
000630*H                 was truncating on tokens over 255 bytes.       111408  
000640*H 20131209-102-07 JWS Broke the byte-fold loops out to their     120913  
000650*H                 own paragraphs and dropped FUNCTION MOD for    120913  
000660*H                 a DIVIDE REMAINDER per the shop standard.      120913  
000670*H                                                                        
000680*H****************************************************************        
000690*                                                                         
000700******************************************************************        
000710 ENVIRONMENT DIVISION.                                                    
000720 CONFIGURATION SECTION.                                                   
000730 SOURCE-COMPUTER. IBM-AT.                                                 
000740 OBJECT-COMPUTER. IBM-AT.                                                 
000750 SPECIAL-NAMES.                                                           
000760     CLASS SIGNING-DIGIT IS '0' THRU '9'.                                 
000770*                                                                         
000780 INPUT-OUTPUT SECTION.                                                    
000790 FILE-CONTROL.                                                            
000800*                                                                         
000810******************************************************************        
000820 DATA DIVISION.                                                           
000830******************************************************************        
000840 WORKING-STORAGE SECTION.                                                 
000850*                                                                         
000860 01  WS-CHECK-VALUE                  PIC S9(09) COMP-5 VALUE 0.           
000870 01  WS-KEY-VALUE                    PIC S9(09) COMP-5 VALUE 0.           
000880 01  SINGLE-CHAR.                                                         
000890     05  WS-CHAR-X                   PIC X(01).                           
000900     05  WS-CHAR-N REDEFINES WS-CHAR-X                                    
000910                                     PIC 9(03) COMP-5.                    
000920 01  WS-SIGNATURE-AREA.                                                   
000930     05  WS-SIGNATURE-DIGITS         PIC X(08) VALUE SPACES.              
000940     05  WS-SIGNATURE-DIGITS-R REDEFINES WS-SIGNATURE-DIGITS.             
000950         10  WS-SIGNATURE-DIGIT      PIC X(01) OCCURS 8 TIMES.            
000960 01  WS-CHECK-VALUE-DISPLAY.                                              
000970     05  WS-CHECK-VALUE-EDIT         PIC 9(08).                           
000980     05  WS-CHECK-VALUE-EDIT-R REDEFINES WS-CHECK-VALUE-EDIT.             
000990         10  WS-CHECK-DIGIT          PIC 9(01) OCCURS 8 TIMES.            
001000 01  SUB1                             PIC S9(04) COMP-5.                  
001010 01  SUB2                             PIC S9(04) COMP-5.                  
001020 01  WS-SEG-LENGTH                    PIC S9(04) COMP-5.                  
001030 01  WS-FOLD-QUOTIENT                 PIC S9(09) COMP-5.                  
001040*                                                                         
001050******************************************************************        
001060 LINKAGE SECTION.                                                         
001070******************************************************************        
001080     COPY WGWLCPY.                                                        
001090     COPY WGWTCPY.                                                        
001100*                                                                         
001110******************************************************************        
001120 PROCEDURE DIVISION USING WGWL-GLOBAL-AREA                                
001130                          WGWT-TOKEN-VERIFY-AREA.                         
001140******************************************************************        
001150*                                                                         
001160 0000-MAINLINE.                                                           
001170*                                                                         
001180     PERFORM 1000-COMPUTE-KEY-VALUE                                       
001190         THRU 1000-COMPUTE-KEY-VALUE-EXIT.                                
001200     PERFORM 2000-FOLD-SEGMENT                                            
001210         THRU 2000-FOLD-SEGMENT-EXIT.                                     
001220     PERFORM 3000-COMPARE-SIGNATURE                                       
001230         THRU 3000-COMPARE-SIGNATURE-EXIT.                                
001240*                                                                         
001250 0000-MAINLINE-EXIT.                                                      
001260     EXIT PROGRAM.                                                        
001270*                                                                         
001280******************************************************************        
001290 1000-COMPUTE-KEY-VALUE.                                                  
001300******************************************************************        
001310*                                                                         
001320     MOVE ZERO TO WS-KEY-VALUE.                                           
001330     MOVE 1 TO SUB1.                                                      
001340     PERFORM 1100-FOLD-KEY-BYTE                                           
001350         THRU 1100-FOLD-KEY-BYTE-EXIT                                     
001360         UNTIL SUB1 GREATER THAN 20.                                      
001370*                                                                         
001380 1000-COMPUTE-KEY-VALUE-EXIT.                                             
001390     EXIT.                                                                
001400*                                                                         
001410******************************************************************        
001420*    ONE BYTE OF THE SIGNING KEY, WEIGHTED INTO THE RUNNING KEY           
001430*    VALUE.  CALLED ONCE PER BYTE BY 1000-COMPUTE-KEY-VALUE.              
001440******************************************************************        
001450 1100-FOLD-KEY-BYTE.                                                      
001460*                                                                         
001470     MOVE WGWT-SIGNING-KEY (SUB1:1) TO WS-CHAR-X.                         
001480     COMPUTE WS-KEY-VALUE =                                               
001490         (WS-KEY-VALUE * 3) + WS-CHAR-N.                                  
001500     ADD 1 TO SUB1.                                                       
001510*                                                                         
001520 1100-FOLD-KEY-BYTE-EXIT.                                                 
001530     EXIT.                                                                
001540*                                                                         
001550******************************************************************        
001560*    FOLD THE HEADER AND PAYLOAD SEGMENTS AGAINST THE KEY VALUE.          
001570******************************************************************        
001580 2000-FOLD-SEGMENT.                                                       
001590*                                                                         
001600     MOVE ZERO TO WS-CHECK-VALUE.                                         
001610     MOVE ZERO TO WS-SEG-LENGTH.                                          
001620     MOVE 1 TO SUB1.                                                      
001630     PERFORM 2100-FOLD-HEADER-BYTE                                        
001640         THRU 2100-FOLD-HEADER-BYTE-EXIT                                  
001650         UNTIL SUB1 GREATER THAN 100                                      
001660         OR WGWT-JWT-HEADER-SEG (SUB1:1) = SPACE.                         
001670     MOVE 1 TO SUB2.                                                      
001680     PERFORM 2200-FOLD-PAYLOAD-BYTE                                       
001690         THRU 2200-FOLD-PAYLOAD-BYTE-EXIT                                 
001700         UNTIL SUB2 GREATER THAN 300                                      
001710         OR WGWT-JWT-PAYLOAD-SEG (SUB2:1) = SPACE.                        
001720*                                                                         
001730 2000-FOLD-SEGMENT-EXIT.                                                  
001740     EXIT.                                                                
001750*                                                                         
001760******************************************************************        
001770*    ONE BYTE OF THE JWT HEADER SEGMENT.  THE REMAINDER OF THE            
001780*    DIVIDE BELOW IS WHAT KEEPS WS-CHECK-VALUE INSIDE AN 8 DIGIT          
001790*    ZONED FIELD SO IT CAN BE COMPARED TO THE SIGNATURE SEGMENT.          
001800******************************************************************        
001810 2100-FOLD-HEADER-BYTE.                                                   
001820*                                                                         
001830     MOVE WGWT-JWT-HEADER-SEG (SUB1:1) TO WS-CHAR-X.                      
001840     COMPUTE WS-CHECK-VALUE =                                             
001850         (WS-CHECK-VALUE * 7) + WS-CHAR-N + WS-KEY-VALUE.                 
001860     DIVIDE WS-CHECK-VALUE BY 99999999                                    
001870         GIVING WS-FOLD-QUOTIENT                                          
001880         REMAINDER WS-CHECK-VALUE.                                        
001890     ADD 1 TO SUB1.                                                       
001900*                                                                         
001910 2100-FOLD-HEADER-BYTE-EXIT.                                              
001920     EXIT.                                                                
001930*                                                                         
001940******************************************************************        
001950*    ONE BYTE OF THE JWT PAYLOAD SEGMENT.  SAME FOLD AS ABOVE,            
001960*    CONTINUED FROM WHERE THE HEADER SEGMENT LEFT OFF.                    
001970******************************************************************        
001980 2200-FOLD-PAYLOAD-BYTE.                                                  
001990*                                                                         
002000     MOVE WGWT-JWT-PAYLOAD-SEG (SUB2:1) TO WS-CHAR-X.                     
002010     COMPUTE WS-CHECK-VALUE =                                             
002020         (WS-CHECK-VALUE * 7) + WS-CHAR-N + WS-KEY-VALUE.                 
002030     DIVIDE WS-CHECK-VALUE BY 99999999                                    
002040         GIVING WS-FOLD-QUOTIENT                                          
002050         REMAINDER WS-CHECK-VALUE.                                        
002060     ADD 1 TO SUB2.                                                       
002070*                                                                         
002080 2200-FOLD-PAYLOAD-BYTE-EXIT.                                             
002090     EXIT.                                                                
002100*                                                                         
002110******************************************************************        
002120*    THE LAST 8 BYTES OF A REVALIDATABLE SIGNATURE SEGMENT ARE            
002130*    THE ZONED DECIMAL CHECK VALUE COMPUTED ABOVE.  IF THEY DO            
002140*    NOT MATCH, THE TOKEN DID NOT ORIGINATE FROM THE SIGNING KEY          
002150*    ON THIS CONTROL CARD.                                                
002160******************************************************************        
002170 3000-COMPARE-SIGNATURE.                                                  
002180*                                                                         
002190     MOVE WS-CHECK-VALUE TO WS-CHECK-VALUE-EDIT.                          
002200     MOVE WGWT-JWT-SIGNATURE-SEG (95:8) TO WS-SIGNATURE-DIGITS.           
002210*                                                                         
002220     IF WS-SIGNATURE-DIGITS IS NUMERIC                                    
002230     AND WS-SIGNATURE-DIGITS = WS-CHECK-VALUE-EDIT                        
002240         SET WGWT-VERIFY-OK TO TRUE                                       
002250         SET WGWL-RC-OK TO TRUE                                           
002260     ELSE                                                                 
002270         SET WGWT-VERIFY-FAILED TO TRUE                                   
002280         SET WGWL-RC-SIGNATURE-BAD TO TRUE                                
002290         MOVE 'TOKEN SIGNATURE DID NOT REVALIDATE'                        
002300             TO WGWL-ERROR-MESSAGE                                        
002310     END-IF.                                                              
002320*                                                                         
002330 3000-COMPARE-SIGNATURE-EXIT.                                             
002340     EXIT.                                                                
002350*                                                                         
002360******************************************************************        
002370*                                                                *        
002380*                    E N D   O F   S O U R C E                   *        
002390*                                                                *        
002400******************************************************************        
