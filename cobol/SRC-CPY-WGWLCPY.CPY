000100*****************************************************************         
000110*                                                               *         
000120*   WGWLCPY  -  GATEWAY GLOBAL LINKAGE WORK AREA               *          
000130*                                                               *         
000140*****************************************************************         
000150*@**19960214*******************************************                   
000160*@**                                                                      
000170*@** Licensed Materials - Property of                                     
000180*@** ExlService Holdings, Inc.                                            
000190*@**                                                                      
000200*@** (C) 1983-1999 ExlService Holdings, Inc.  All Rights Reserved.        
000210*@**                                                                      
000220*@** Contains confidential and trade secret information.                  
000230*@** Copyright notice is precautionary only and does not                  
000240*@** imply publication.                                                   
000250*@**                                                                      
000260*@**19960214*******************************************                   
000270*D***************************************************************         
000280*D                 COPYBOOK DESCRIPTION                                   
000290*D***************************************************************         
000300*D                                                                        
000310*D  Common linkage area passed by the calling monitor to every            
000320*D  program in the API GATEWAY REVALIDATION run (GWYAUDIT and the         
000330*D  subprograms it CALLs).  Carries the run identification, the           
000340*D  requested function code and the return code / message that            
000350*D  the called program hands back to its caller.                          
000360*D                                                                        
000370*D***************************************************************         
000380*H***************************************************************         
000390*H                 COPYBOOK HISTORY                                       
000400*H***************************************************************         
000410*H                                                                        
000420*H 960214-101-01 RTN New copybook for API Gateway project.        021496  
000430*H 980817-101-04 CQV Added WGWL-RC-SIGNATURE-BAD condition.       081798  
000440*H 990311-101-07 CQV Y2K - widened WGWL-RUN-DATE to CCYYMMDD.     031199  
000450*H                                                                        
000460*H***************************************************************         
000470 01  WGWL-GLOBAL-AREA.                                                    
000480     05  WGWL-EYECATCHER              PIC X(08) VALUE 'WGWLAREA'.         
000490     05  WGWL-CODER-ID                PIC X(04) VALUE SPACES.             
000500     05  WGWL-RUN-DATE                PIC 9(08) VALUE ZEROS.              
000510     05  WGWL-RUN-DATE-R REDEFINES WGWL-RUN-DATE.                         
000520         10  WGWL-RUN-CCYY            PIC 9(04).                          
000530         10  WGWL-RUN-MM              PIC 9(02).                          
000540         10  WGWL-RUN-DD              PIC 9(02).                          
000550     05  WGWL-RUN-TIME                PIC 9(06) VALUE ZEROS.              
000560     05  WGWL-FUNCTION                PIC X(02) VALUE SPACES.             
000570         88  WGWL-FUNC-CHECK-ROUTE        VALUE 'CR'.                     
000580         88  WGWL-FUNC-VERIFY-TOKEN       VALUE 'VT'.                     
000590     05  WGWL-RETURN-CODE             PIC S9(04) COMP-5 VALUE 0.          
000600         88  WGWL-RC-OK                    VALUE 0.                       
000610         88  WGWL-RC-HEADER-MISSING        VALUE 10.                      
000620         88  WGWL-RC-PREFIX-INVALID        VALUE 20.                      
000630         88  WGWL-RC-SIGNATURE-BAD         VALUE 30.                      
000640     05  WGWL-ERROR-MESSAGE           PIC X(60) VALUE SPACES.             
000650     05  FILLER                       PIC X(19) VALUE SPACES.             
