000100*****************************************************************         
000110*                                                               *         
000120*   WGWCCPY  -  GATEWAY RUN CONTROL CARD                       *          
000130*                                                               *         
000140*****************************************************************         
000150*@**19960214*******************************************                   
000160*@**                                                                      
000170*@** Licensed Materials - Property of                                     
000180*@** ExlService Holdings, Inc.                                            
000190*@**                                                                      
000200*@** (C) 1983-1999 ExlService Holdings, Inc.  All Rights Reserved.        
000210*@**                                                                      
000220*@** Contains confidential and trade secret information.                  
000230*@** Copyright notice is precautionary only and does not                  
000240*@** imply publication.                                                   
000250*@**                                                                      
000260*@**19960214*******************************************                   
000270*D***************************************************************         
000280*D                 COPYBOOK DESCRIPTION                                   
000290*D***************************************************************         
000300*D                                                                        
000310*D  One 80 byte control card, GWYCTLIN, read at the start of the          
000320*D  GWYAUDIT run.  Supplies the secured-path prefix, the one              
000330*D  public exception path, the required Authorization header              
000340*D  prefix and the shared signing key used to revalidate the              
000350*D  token check digit.  Site operations punches a fresh card              
000360*D  whenever the key rotates - see the GWYAUDIT run book.                 
000370*D                                                                        
000380*D***************************************************************         
000390*H***************************************************************         
000400*H                 COPYBOOK HISTORY                                       
000410*H***************************************************************         
000420*H                                                                        
000430*H 960214-101-01 RTN New copybook for API Gateway project.        021496  
000440*H 970602-101-03 RTN Widened exception path to 24 bytes to hold   060297  
000450*H                 the full registration path literal.            060297  
000460*H                                                                        
000470*H***************************************************************         
000480 01  WGWC-CONTROL-RECORD.                                                 
000490     05  WGWC-RUN-DATE                PIC 9(08).                          
000500     05  WGWC-SECURED-PREFIX          PIC X(10).                          
000510     05  WGWC-PUBLIC-EXCEPTION-PATH   PIC X(24).                          
000520     05  WGWC-AUTH-HEADER-PREFIX      PIC X(10).                          
000530     05  WGWC-SIGNING-KEY             PIC X(20).                          
000540     05  FILLER                       PIC X(08) VALUE SPACES.             
