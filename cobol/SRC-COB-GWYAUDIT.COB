000100 IDENTIFICATION  DIVISION.                                                
000110 PROGRAM-ID.     GWYAUDIT.                                                
000120 AUTHOR.         R. TOLAN.                                                
000130 INSTALLATION.   EXLSERVICE HOLDINGS INC - LIFEPRO SYSTEMS.               
000140 DATE-WRITTEN.   FEBRUARY 14, 1996.                                       
000150 DATE-COMPILED.                                                           
000160 SECURITY.       CONFIDENTIAL - SEE COPYRIGHT NOTICE BELOW.               
000170*@**20131015*******************************************                   
000180*@**                                                                      
000190*@** Licensed Materials - Property of                                     
000200*@** ExlService Holdings, Inc.                                            
000210*@**                                                                      
000220*@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.        
000230*@**                                                                      
000240*@** Contains confidential and trade secret information.                  
000250*@** Copyright notice is precautionary only and does not                  
000260*@** imply publication.                                                   
000270*@**                                                                      
000280*@**20131015*******************************************                   
000290*D****************************************************************        
000300*D         PROGRAM DESCRIPTION                                            
000310*D****************************************************************        
000320*D                                                                        
000330*D   GWYAUDIT                                                             
000340*D                                                                        
000350*D   Nightly revalidation of the API GATEWAY request log.  The            
000360*D   online front end captures every inbound request that reaches         
000370*D   the gateway to GWYREQIN.  This job re-applies the gateway's          
000380*D   own two access rules to each captured request and writes the         
000390*D   outcome to GWYREQOT plus a printed exception listing:                
000400*D                                                                        
000410*D     1) a request path is SECURED if it starts with the                 
000420*D        configured prefix (normally /API/) and is not the one           
000430*D        configured public exception path (the employee self             
000440*D        registration path);                                             
000450*D     2) a SECURED request is AUTHENTICATED only if it carries           
000460*D        an Authorization header, that header starts with the            
000470*D        configured token prefix, and the token that follows             
000480*D        revalidates against the shared signing key (PVERTOKN).          
000490*D                                                                        
000500*D   PUBLIC requests are always treated as forwarded.  A SECURED          
000510*D   request that fails either test is logged REJECTED with a             
000520*D   401 style status and a reject reason code.                           
000530*D                                                                        
000540*D****************************************************************        
000550*P****************************************************************        
000560*P        PROGRAMMING NOTES                                               
000570*P****************************************************************        
000580*P                                                                        
000590*P   This run does NOT talk to the live gateway - it is strictly          
000600*P   an offline reconciliation of what the front end already              
000610*P   decided, used by Compliance to prove the access rules were           
000620*P   applied correctly.  See the GWYAUDIT run book for the JCL.           
000630*P                                                                        
000640*P****************************************************************        
000650*H****************************************************************        
000660*H        PROGRAM HISTORY                                                 
000670*H****************************************************************        
000680*H                                                                        
000690*H 960214-101-01 RTN New program for API Gateway project.         021496  
000700*H 960603-101-02 RTN Added public exception path test to          060396  
000710*H                 3000-EDIT-REQUEST per Security's request.      060396  
000720*H 970602-101-03 RTN Split token linkage into WGWTCPY so          060297  
000730*H                 PVERTOKN does not need the whole record.       060297  
000740*H 980512-101-05 CQV Added per reject reason counters and the     051298  
000750*H                 breakout on the control totals page.           051298  
000760*H 981103-101-06 CQV Y2K - request date widened to CCYYMMDD,      110398  
000770*H                 control card and run date follow suit.         110398  
000780*H 990818-101-08 CQV Y2K - ACCEPT FROM DATE changed to            081899  
000790*H                 ACCEPT FROM DATE YYYYMMDD.                     081899  
000800*H 20030721-101-11 DAR Blank Authorization header value now       072103  
000810*H                 treated the same as header absent.             072103  
000820*H 20081114-101-14 JWS Added GWYRPT01 page heading routine;       111408  
000830*H                 report ran off the top of the form.            111408  
000840*H 20131015-101-19 DAR Widened downstream service name to         101513  
000850*H                 20 bytes for the new mobile routes.            101513  
000860*H 20131209-101-20 JWS Broke the three control card length        120913  
000870*H                 loops in 1000-INITIALIZE out to their own      120913  
000880*H                 paragraphs per the shop coding standard.       120913  
000890*H 20140306-101-22 DAR 3000-EDIT-REQUEST was exempting any        030614  
000900*H                 path merely sharing the exception path's       030614  
000910*H                 prefix - added the trailing byte test so       030614  
000920*H                 only an exact match is exempted.  Also         030614  
000930*H                 changed the three length fields from COMP      030614  
000940*H                 to COMP-5 to match the rest of the run.        030614  
000950*H 20140714-101-23 DAR Widened the three report heading/detail/   071414  
000960*H                 total lines to match GWY-REPORT-LINE - lines   071414  
000970*H                 were printing short and control totals were    071414  
000980*H                 truncating.  Also set WGWL-FUNC-CHECK-ROUTE    071414  
000990*H                 in 3000-EDIT-REQUEST and WGWL-RC-HEADER-       071414  
001000*H                 MISSING/WGWL-RC-PREFIX-INVALID in 4000-VERIFY- 071414  
001010*H                 AUTHENTICATION so WGWLCPY's trace and return   071414  
001020*H                 code fields are set the same way PVERTOKN      071414  
001030*H                 already sets WGWL-RC-SIGNATURE-BAD.            071414  
001040*H                                                                        
001050*H****************************************************************        
001060*                                                                         
001070 ENVIRONMENT DIVISION.                                                    
001080 CONFIGURATION SECTION.                                                   
001090 SOURCE-COMPUTER.    IBM-AT.                                              
001100 OBJECT-COMPUTER.    IBM-AT.                                              
001110 SPECIAL-NAMES.                                                           
001120     C01 IS TOP-OF-FORM                                                   
001130     UPSI-0 ON  STATUS IS GWY-RERUN-REQUESTED                             
001140            OFF STATUS IS GWY-NORMAL-RUN.                                 
001150*                                                                         
001160 INPUT-OUTPUT SECTION.                                                    
001170 FILE-CONTROL.                                                            
001180     SELECT GWY-CONTROL-FILE   ASSIGN TO GWYCTLIN                         
001190            ORGANIZATION IS SEQUENTIAL                                    
001200            FILE STATUS  IS WGWY-CONTROL-STATUS.                          
001210     SELECT GWY-REQUEST-FILE   ASSIGN TO GWYREQIN                         
001220            ORGANIZATION IS SEQUENTIAL                                    
001230            FILE STATUS  IS WGWY-REQUEST-STATUS.                          
001240     SELECT GWY-RESULT-FILE    ASSIGN TO GWYREQOT                         
001250            ORGANIZATION IS SEQUENTIAL                                    
001260            FILE STATUS  IS WGWY-RESULT-STATUS.                           
001270     SELECT GWY-REPORT-FILE    ASSIGN TO GWYRPT01                         
001280            ORGANIZATION IS SEQUENTIAL                                    
001290            FILE STATUS  IS WGWY-REPORT-STATUS.                           
001300*                                                                         
001310******************************************************************        
001320 DATA DIVISION.                                                           
001330******************************************************************        
001340 FILE SECTION.                                                            
001350*                                                                         
001360 FD  GWY-CONTROL-FILE                                                     
001370     LABEL RECORDS ARE STANDARD.                                          
001380 01  GWY-CONTROL-RECORD-IN           PIC X(80).                           
001390*                                                                         
001400 FD  GWY-REQUEST-FILE                                                     
001410     LABEL RECORDS ARE STANDARD.                                          
001420 01  GWY-REQUEST-RECORD-IN           PIC X(720).                          
001430*                                                                         
001440 FD  GWY-RESULT-FILE                                                      
001450     LABEL RECORDS ARE STANDARD.                                          
001460 01  GWY-RESULT-RECORD-OUT           PIC X(720).                          
001470*                                                                         
001480 FD  GWY-REPORT-FILE                                                      
001490     LABEL RECORDS ARE STANDARD.                                          
001500 01  GWY-REPORT-LINE                 PIC X(132).                          
001510*                                                                         
001520******************************************************************        
001530 WORKING-STORAGE SECTION.                                                 
001540******************************************************************        
001550*                                                                         
001560     COPY WGWSCPY.                                                        
001570     COPY WGWCCPY.                                                        
001580     COPY WGWYRCPY.                                                       
001590     COPY WGWTCPY.                                                        
001600*                                                                         
001610 01  CALLED-MODULES.                                                      
001620     05  PVERTOKN                    PIC X(08) VALUE 'PVERTOKN'.          
001630     05  FILLER                      PIC X(08) VALUE SPACES.              
001640*                                                                         
001650 01  WGWY-CONTROL-STATUS             PIC XX.                              
001660     88  WGWY-CONTROL-OK                 VALUE '00'.                      
001670     88  WGWY-CONTROL-EOF                VALUE '10'.                      
001680 01  WGWY-REQUEST-STATUS             PIC XX.                              
001690     88  WGWY-REQUEST-OK                 VALUE '00'.                      
001700     88  WGWY-REQUEST-EOF                 VALUE '10'.                     
001710 01  WGWY-RESULT-STATUS              PIC XX.                              
001720     88  WGWY-RESULT-OK                  VALUE '00'.                      
001730 01  WGWY-REPORT-STATUS              PIC XX.                              
001740     88  WGWY-REPORT-OK                  VALUE '00'.                      
001750*                                                                         
001760 01  WS-PREFIX-LENGTH                PIC S9(04) COMP-5.                   
001770 01  WS-EXCEPTION-LENGTH             PIC S9(04) COMP-5.                   
001780 01  WS-HEADER-PREFIX-LENGTH         PIC S9(04) COMP-5.                   
001790 01  WS-NEXT-BYTE-POS                PIC S9(04) COMP-5.                   
001800*                                                                         
001810 01  WGWY-REPORT-HEADING-1.                                               
001820     05  FILLER               PIC X(01)  VALUE SPACES.                    
001830     05  FILLER               PIC X(30)  VALUE                            
001840         'GWYAUDIT - GATEWAY ACCESS'.                                     
001850     05  FILLER               PIC X(30)  VALUE                            
001860         ' REVALIDATION EXCEPTION LOG'.                                   
001870     05  FILLER               PIC X(20)  VALUE SPACES.                    
001880     05  FILLER               PIC X(05)  VALUE 'PAGE '.                   
001890     05  H1-PAGE-NUMBER       PIC ZZZZ9.                                  
001900     05  FILLER               PIC X(41)  VALUE SPACES.                    
001910*                                                                         
001920 01  WGWY-REPORT-HEADING-2.                                               
001930     05  FILLER               PIC X(01)  VALUE SPACES.                    
001940     05  FILLER               PIC X(10)  VALUE 'RUN DATE '.               
001950     05  H2-RUN-DATE          PIC 9(08).                                  
001960     05  FILLER               PIC X(10)  VALUE SPACES.                    
001970     05  FILLER               PIC X(103) VALUE SPACES.                    
001980*                                                                         
001990 01  WGWY-REPORT-HEADING-3.                                               
002000     05  FILLER               PIC X(01)  VALUE SPACES.                    
002010     05  FILLER               PIC X(10)  VALUE 'REQUEST ID'.              
002020     05  FILLER               PIC X(02)  VALUE SPACES.                    
002030     05  FILLER               PIC X(40)  VALUE 'PATH'.                    
002040     05  FILLER               PIC X(08)  VALUE 'ROUTE'.                   
002050     05  FILLER               PIC X(08)  VALUE 'RESULT'.                  
002060     05  FILLER               PIC X(06)  VALUE 'STAT'.                    
002070     05  FILLER               PIC X(10)  VALUE 'REASON'.                  
002080     05  FILLER               PIC X(47)  VALUE SPACES.                    
002090*                                                                         
002100 01  WGWY-REPORT-DETAIL-LINE.                                             
002110     05  FILLER               PIC X(01)  VALUE SPACES.                    
002120     05  D-REQUEST-ID         PIC 9(10).                                  
002130     05  FILLER               PIC X(02)  VALUE SPACES.                    
002140     05  D-REQUEST-PATH       PIC X(40).                                  
002150     05  FILLER               PIC X(01)  VALUE SPACES.                    
002160     05  D-ROUTE-DESC         PIC X(07).                                  
002170     05  FILLER               PIC X(01)  VALUE SPACES.                    
002180     05  D-RESULT-DESC        PIC X(07).                                  
002190     05  FILLER               PIC X(01)  VALUE SPACES.                    
002200     05  D-STATUS-CODE        PIC 9(03).                                  
002210     05  FILLER               PIC X(03)  VALUE SPACES.                    
002220     05  D-REASON-DESC        PIC X(16).                                  
002230     05  FILLER               PIC X(40)  VALUE SPACES.                    
002240*                                                                         
002250 01  WGWY-REPORT-TOTAL-LINE.                                              
002260     05  FILLER               PIC X(01)  VALUE SPACES.                    
002270     05  T-LABEL              PIC X(35).                                  
002280     05  T-COUNT              PIC ZZZ,ZZ9.                                
002290     05  FILLER               PIC X(89)  VALUE SPACES.                    
002300*                                                                         
002310******************************************************************        
002320 LINKAGE SECTION.                                                         
002330******************************************************************        
002340     COPY WGWLCPY.                                                        
002350*                                                                         
002360******************************************************************        
002370 PROCEDURE DIVISION USING WGWL-GLOBAL-AREA.                               
002380******************************************************************        
002390*                                                                         
002400 0000-MAIN-LOGIC.                                                         
002410*                                                                         
002420     PERFORM 1000-INITIALIZE                                              
002430         THRU 1000-INITIALIZE-EXIT.                                       
002440     PERFORM 2000-PROCESS-REQUESTS                                        
002450         THRU 2000-PROCESS-REQUESTS-EXIT                                  
002460         UNTIL WGWS-EOF-REQUEST.                                          
002470     PERFORM 8000-PRINT-CONTROL-TOTALS                                    
002480         THRU 8000-PRINT-CONTROL-TOTALS-EXIT.                             
002490     PERFORM 9999-END-OF-JOB                                              
002500         THRU 9999-END-OF-JOB-EXIT.                                       
002510*                                                                         
002520 0000-MAIN-LOGIC-EXIT.                                                    
002530     EXIT PROGRAM.                                                        
002540*                                                                         
002550******************************************************************        
002560 1000-INITIALIZE.                                                         
002570******************************************************************        
002580*                                                                         
002590     MOVE ZERO TO WGWL-RETURN-CODE.                                       
002600     MOVE SPACES TO WGWL-ERROR-MESSAGE.                                   
002610     ACCEPT WGWS-CURRENT-DATE FROM DATE YYYYMMDD.                         
002620     ACCEPT WGWS-CURRENT-TIME FROM TIME.                                  
002630     MOVE WGWS-CURRENT-DATE TO H2-RUN-DATE.                               
002640     MOVE 1 TO WGWS-PAGE-COUNT.                                           
002650*                                                                         
002660     OPEN INPUT  GWY-CONTROL-FILE                                         
002670          INPUT  GWY-REQUEST-FILE                                         
002680          OUTPUT GWY-RESULT-FILE                                          
002690          OUTPUT GWY-REPORT-FILE.                                         
002700*                                                                         
002710     READ GWY-CONTROL-FILE INTO GWY-CONTROL-RECORD-IN                     
002720         AT END                                                           
002730             MOVE SPACES TO GWY-CONTROL-RECORD-IN                         
002740     END-READ.                                                            
002750     MOVE GWY-CONTROL-RECORD-IN TO WGWC-CONTROL-RECORD.                   
002760     SET WGWS-CONTROL-CARD-READ TO TRUE.                                  
002770*                                                                         
002780     MOVE 10 TO WS-PREFIX-LENGTH.                                         
002790     PERFORM 1100-TRIM-PREFIX-LEN                                         
002800         THRU 1100-TRIM-PREFIX-LEN-EXIT                                   
002810         UNTIL WS-PREFIX-LENGTH = 1                                       
002820         OR WGWC-SECURED-PREFIX (WS-PREFIX-LENGTH:1) NOT = SPACE.         
002830     MOVE 24 TO WS-EXCEPTION-LENGTH.                                      
002840     PERFORM 1200-TRIM-EXCEPT-LEN                                         
002850         THRU 1200-TRIM-EXCEPT-LEN-EXIT                                   
002860         UNTIL WS-EXCEPTION-LENGTH = 1                                    
002870         OR WGWC-PUBLIC-EXCEPTION-PATH (WS-EXCEPTION-LENGTH:1)            
002880             NOT = SPACE.                                                 
002890     MOVE 10 TO WS-HEADER-PREFIX-LENGTH.                                  
002900     PERFORM 1300-TRIM-HDR-PFX-LEN                                        
002910         THRU 1300-TRIM-HDR-PFX-LEN-EXIT                                  
002920         UNTIL WS-HEADER-PREFIX-LENGTH = 1                                
002930         OR WGWC-AUTH-HEADER-PREFIX (WS-HEADER-PREFIX-LENGTH:1)           
002940             NOT = SPACE.                                                 
002950*                                                                         
002960     PERFORM 5200-WRITE-HEADINGS                                          
002970         THRU 5200-WRITE-HEADINGS-EXIT.                                   
002980     PERFORM 2100-READ-REQUEST                                            
002990         THRU 2100-READ-REQUEST-EXIT.                                     
003000*                                                                         
003010 1000-INITIALIZE-EXIT.                                                    
003020     EXIT.                                                                
003030*                                                                         
003040******************************************************************        
003050*    TRIM CONTROL CARD FIELDS BACK TO THEIR SIGNIFICANT LENGTH -          
003060*    ONE STEP PER CALL SO 3000/4000 CAN COMPARE ONLY THE PART OF          
003070*    THE FIELD THE SITE ACTUALLY PUNCHED.                                 
003080******************************************************************        
003090 1100-TRIM-PREFIX-LEN.                                                    
003100*                                                                         
003110     SUBTRACT 1 FROM WS-PREFIX-LENGTH.                                    
003120*                                                                         
003130 1100-TRIM-PREFIX-LEN-EXIT.                                               
003140     EXIT.                                                                
003150*                                                                         
003160 1200-TRIM-EXCEPT-LEN.                                                    
003170*                                                                         
003180     SUBTRACT 1 FROM WS-EXCEPTION-LENGTH.                                 
003190*                                                                         
003200 1200-TRIM-EXCEPT-LEN-EXIT.                                               
003210     EXIT.                                                                
003220*                                                                         
003230 1300-TRIM-HDR-PFX-LEN.                                                   
003240*                                                                         
003250     SUBTRACT 1 FROM WS-HEADER-PREFIX-LENGTH.                             
003260*                                                                         
003270 1300-TRIM-HDR-PFX-LEN-EXIT.                                              
003280     EXIT.                                                                
003290*                                                                         
003300******************************************************************        
003310 2000-PROCESS-REQUESTS.                                                   
003320******************************************************************        
003330*                                                                         
003340     PERFORM 3000-EDIT-REQUEST                                            
003350         THRU 3000-EDIT-REQUEST-EXIT.                                     
003360     PERFORM 5000-WRITE-OUTPUT                                            
003370         THRU 5000-WRITE-OUTPUT-EXIT.                                     
003380     PERFORM 2100-READ-REQUEST                                            
003390         THRU 2100-READ-REQUEST-EXIT.                                     
003400*                                                                         
003410 2000-PROCESS-REQUESTS-EXIT.                                              
003420     EXIT.                                                                
003430*                                                                         
003440******************************************************************        
003450 2100-READ-REQUEST.                                                       
003460******************************************************************        
003470*                                                                         
003480     READ GWY-REQUEST-FILE INTO GWY-REQUEST-RECORD-IN                     
003490         AT END                                                           
003500             SET WGWS-EOF-REQUEST TO TRUE                                 
003510             GO TO 2100-READ-REQUEST-EXIT                                 
003520     END-READ.                                                            
003530     ADD 1 TO WGWS-REQUESTS-READ.                                         
003540     MOVE GWY-REQUEST-RECORD-IN TO WGWY-REQUEST-RECORD.                   
003550*                                                                         
003560 2100-READ-REQUEST-EXIT.                                                  
003570     EXIT.                                                                
003580*                                                                         
003590******************************************************************        
003600*    BUSINESS RULE 1 - IS THE REQUESTED PATH A SECURED ROUTE.             
003610******************************************************************        
003620 3000-EDIT-REQUEST.                                                       
003630*                                                                         
003640     SET WGWL-FUNC-CHECK-ROUTE TO TRUE.                                   
003650     SET WGWY-PUBLIC-ROUTE TO TRUE.                                       
003660     IF WGWY-REQUEST-PATH (1:WS-PREFIX-LENGTH) =                          
003670             WGWC-SECURED-PREFIX (1:WS-PREFIX-LENGTH)                     
003680         SET WGWY-SECURED-ROUTE TO TRUE                                   
003690         COMPUTE WS-NEXT-BYTE-POS = WS-EXCEPTION-LENGTH + 1               
003700         IF WGWY-REQUEST-PATH (1:WS-EXCEPTION-LENGTH) =                   
003710             WGWC-PUBLIC-EXCEPTION-PATH (1:WS-EXCEPTION-LENGTH)           
003720         AND WGWY-REQUEST-PATH (WS-NEXT-BYTE-POS:1) = SPACE               
003730             SET WGWY-PUBLIC-ROUTE TO TRUE                                
003740         END-IF                                                           
003750     END-IF.                                                              
003760*                                                                         
003770     IF WGWY-SECURED-ROUTE                                                
003780         ADD 1 TO WGWS-REQUESTS-SECURED                                   
003790         PERFORM 4000-VERIFY-AUTHENTICATION                               
003800             THRU 4000-VERIFY-AUTHENTICATION-EXIT                         
003810     ELSE                                                                 
003820         ADD 1 TO WGWS-REQUESTS-PUBLIC                                    
003830         SET WGWY-AUTHENTICATED TO TRUE                                   
003840         SET WGWY-REJECT-NONE TO TRUE                                     
003850         MOVE 200 TO WGWY-FORWARD-STATUS-CODE                             
003860         ADD 1 TO WGWS-REQUESTS-FORWARDED                                 
003870     END-IF.                                                              
003880*                                                                         
003890 3000-EDIT-REQUEST-EXIT.                                                  
003900     EXIT.                                                                
003910*                                                                         
003920******************************************************************        
003930*    BUSINESS RULE 2 - HEADER PRESENT, PREFIX OK, SIGNATURE OK.           
003940******************************************************************        
003950 4000-VERIFY-AUTHENTICATION.                                              
003960*                                                                         
003970     IF WGWY-AUTH-HEADER-ABSENT                                           
003980     OR WGWY-AUTH-HEADER-VALUE = SPACES                                   
003990         SET WGWY-NOT-AUTHENTICATED TO TRUE                               
004000         SET WGWY-REJECT-NO-HEADER TO TRUE                                
004010         SET WGWL-RC-HEADER-MISSING TO TRUE                               
004020         MOVE 401 TO WGWY-FORWARD-STATUS-CODE                             
004030         ADD 1 TO WGWS-REJECT-NO-HEADER                                   
004040         ADD 1 TO WGWS-REQUESTS-REJECTED                                  
004050         GO TO 4000-VERIFY-AUTHENTICATION-EXIT                            
004060     END-IF.                                                              
004070*                                                                         
004080     IF WGWY-AUTH-PREFIX-PART (1:WS-HEADER-PREFIX-LENGTH) NOT =           
004090             WGWC-AUTH-HEADER-PREFIX (1:WS-HEADER-PREFIX-LENGTH)          
004100         SET WGWY-NOT-AUTHENTICATED TO TRUE                               
004110         SET WGWY-REJECT-BAD-PREFIX TO TRUE                               
004120         SET WGWL-RC-PREFIX-INVALID TO TRUE                               
004130         MOVE 401 TO WGWY-FORWARD-STATUS-CODE                             
004140         ADD 1 TO WGWS-REJECT-BAD-PREFIX                                  
004150         ADD 1 TO WGWS-REQUESTS-REJECTED                                  
004160         GO TO 4000-VERIFY-AUTHENTICATION-EXIT                            
004170     END-IF.                                                              
004180*                                                                         
004190     MOVE WGWY-JWT-HEADER-SEG    TO WGWT-JWT-HEADER-SEG.                  
004200     MOVE WGWY-JWT-PAYLOAD-SEG   TO WGWT-JWT-PAYLOAD-SEG.                 
004210     MOVE WGWY-JWT-SIGNATURE-SEG TO WGWT-JWT-SIGNATURE-SEG.               
004220     MOVE WGWC-SIGNING-KEY       TO WGWT-SIGNING-KEY.                     
004230     SET WGWL-FUNC-VERIFY-TOKEN TO TRUE.                                  
004240     CALL PVERTOKN USING WGWL-GLOBAL-AREA                                 
004250                          WGWT-TOKEN-VERIFY-AREA.                         
004260*                                                                         
004270     IF WGWT-VERIFY-OK                                                    
004280         SET WGWY-AUTHENTICATED TO TRUE                                   
004290         SET WGWY-REJECT-NONE TO TRUE                                     
004300         MOVE 200 TO WGWY-FORWARD-STATUS-CODE                             
004310         ADD 1 TO WGWS-REQUESTS-FORWARDED                                 
004320     ELSE                                                                 
004330         SET WGWY-NOT-AUTHENTICATED TO TRUE                               
004340         SET WGWY-REJECT-BAD-SIGNATURE TO TRUE                            
004350         MOVE 401 TO WGWY-FORWARD-STATUS-CODE                             
004360         ADD 1 TO WGWS-REJECT-BAD-SIG                                     
004370         ADD 1 TO WGWS-REQUESTS-REJECTED                                  
004380     END-IF.                                                              
004390*                                                                         
004400 4000-VERIFY-AUTHENTICATION-EXIT.                                         
004410     EXIT.                                                                
004420*                                                                         
004430******************************************************************        
004440 5000-WRITE-OUTPUT.                                                       
004450******************************************************************        
004460*                                                                         
004470     MOVE WGWY-REQUEST-RECORD TO GWY-RESULT-RECORD-OUT.                   
004480     WRITE GWY-RESULT-RECORD-OUT.                                         
004490     PERFORM 5100-WRITE-REPORT-LINE                                       
004500         THRU 5100-WRITE-REPORT-LINE-EXIT.                                
004510*                                                                         
004520 5000-WRITE-OUTPUT-EXIT.                                                  
004530     EXIT.                                                                
004540*                                                                         
004550******************************************************************        
004560 5100-WRITE-REPORT-LINE.                                                  
004570******************************************************************        
004580*                                                                         
004590     IF WGWS-LINE-COUNT NOT LESS THAN 55                                  
004600         PERFORM 5200-WRITE-HEADINGS                                      
004610             THRU 5200-WRITE-HEADINGS-EXIT                                
004620     END-IF.                                                              
004630*                                                                         
004640     MOVE SPACES TO WGWY-REPORT-DETAIL-LINE.                              
004650     MOVE WGWY-REQUEST-ID   TO D-REQUEST-ID.                              
004660     MOVE WGWY-REQUEST-PATH (1:40) TO D-REQUEST-PATH.                     
004670     MOVE WGWY-FORWARD-STATUS-CODE TO D-STATUS-CODE.                      
004680     IF WGWY-SECURED-ROUTE                                                
004690         MOVE 'SECURED' TO D-ROUTE-DESC                                   
004700     ELSE                                                                 
004710         MOVE 'PUBLIC'  TO D-ROUTE-DESC                                   
004720     END-IF.                                                              
004730     IF WGWY-AUTHENTICATED                                                
004740         MOVE 'FORWARD' TO D-RESULT-DESC                                  
004750     ELSE                                                                 
004760         MOVE 'REJECT'  TO D-RESULT-DESC                                  
004770     END-IF.                                                              
004780     EVALUATE TRUE                                                        
004790         WHEN WGWY-REJECT-NONE                                            
004800             MOVE SPACES              TO D-REASON-DESC                    
004810         WHEN WGWY-REJECT-NO-HEADER                                       
004820             MOVE 'NO AUTH HEADER'    TO D-REASON-DESC                    
004830         WHEN WGWY-REJECT-BAD-PREFIX                                      
004840             MOVE 'BAD TOKEN PREFIX'  TO D-REASON-DESC                    
004850         WHEN WGWY-REJECT-BAD-SIGNATURE                                   
004860             MOVE 'BAD SIGNATURE'     TO D-REASON-DESC                    
004870     END-EVALUATE.                                                        
004880*                                                                         
004890     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-DETAIL-LINE                   
004900         AFTER ADVANCING 1 LINE.                                          
004910     ADD 1 TO WGWS-LINE-COUNT.                                            
004920*                                                                         
004930 5100-WRITE-REPORT-LINE-EXIT.                                             
004940     EXIT.                                                                
004950*                                                                         
004960******************************************************************        
004970 5200-WRITE-HEADINGS.                                                     
004980******************************************************************        
004990*                                                                         
005000     IF WGWS-PAGE-COUNT NOT = 1                                           
005010         WRITE GWY-REPORT-LINE FROM SPACES                                
005020             AFTER ADVANCING PAGE                                         
005030     END-IF.                                                              
005040     MOVE WGWS-PAGE-COUNT TO H1-PAGE-NUMBER.                              
005050     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-HEADING-1                     
005060         AFTER ADVANCING 1 LINE.                                          
005070     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-HEADING-2                     
005080         AFTER ADVANCING 1 LINE.                                          
005090     WRITE GWY-REPORT-LINE FROM SPACES                                    
005100         AFTER ADVANCING 1 LINE.                                          
005110     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-HEADING-3                     
005120         AFTER ADVANCING 1 LINE.                                          
005130     ADD 1 TO WGWS-PAGE-COUNT.                                            
005140     MOVE 5 TO WGWS-LINE-COUNT.                                           
005150*                                                                         
005160 5200-WRITE-HEADINGS-EXIT.                                                
005170     EXIT.                                                                
005180*                                                                         
005190******************************************************************        
005200 8000-PRINT-CONTROL-TOTALS.                                               
005210******************************************************************        
005220*                                                                         
005230     WRITE GWY-REPORT-LINE FROM SPACES                                    
005240         AFTER ADVANCING 2 LINES.                                         
005250     MOVE SPACES TO WGWY-REPORT-TOTAL-LINE.                               
005260     MOVE 'REQUESTS READ' TO T-LABEL.                                     
005270     MOVE WGWS-REQUESTS-READ TO T-COUNT.                                  
005280     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-TOTAL-LINE                    
005290         AFTER ADVANCING 1 LINE.                                          
005300*                                                                         
005310     MOVE SPACES TO WGWY-REPORT-TOTAL-LINE.                               
005320     MOVE 'SECURED ROUTES' TO T-LABEL.                                    
005330     MOVE WGWS-REQUESTS-SECURED TO T-COUNT.                               
005340     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-TOTAL-LINE                    
005350         AFTER ADVANCING 1 LINE.                                          
005360*                                                                         
005370     MOVE SPACES TO WGWY-REPORT-TOTAL-LINE.                               
005380     MOVE 'PUBLIC ROUTES' TO T-LABEL.                                     
005390     MOVE WGWS-REQUESTS-PUBLIC TO T-COUNT.                                
005400     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-TOTAL-LINE                    
005410         AFTER ADVANCING 1 LINE.                                          
005420*                                                                         
005430     MOVE SPACES TO WGWY-REPORT-TOTAL-LINE.                               
005440     MOVE 'FORWARDED TO DOWNSTREAM' TO T-LABEL.                           
005450     MOVE WGWS-REQUESTS-FORWARDED TO T-COUNT.                             
005460     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-TOTAL-LINE                    
005470         AFTER ADVANCING 1 LINE.                                          
005480*                                                                         
005490     MOVE SPACES TO WGWY-REPORT-TOTAL-LINE.                               
005500     MOVE 'REJECTED - TOTAL' TO T-LABEL.                                  
005510     MOVE WGWS-REQUESTS-REJECTED TO T-COUNT.                              
005520     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-TOTAL-LINE                    
005530         AFTER ADVANCING 1 LINE.                                          
005540*                                                                         
005550     MOVE SPACES TO WGWY-REPORT-TOTAL-LINE.                               
005560     MOVE '  REJECTED - NO AUTH HEADER' TO T-LABEL.                       
005570     MOVE WGWS-REJECT-NO-HEADER TO T-COUNT.                               
005580     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-TOTAL-LINE                    
005590         AFTER ADVANCING 1 LINE.                                          
005600*                                                                         
005610     MOVE SPACES TO WGWY-REPORT-TOTAL-LINE.                               
005620     MOVE '  REJECTED - BAD TOKEN PREFIX' TO T-LABEL.                     
005630     MOVE WGWS-REJECT-BAD-PREFIX TO T-COUNT.                              
005640     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-TOTAL-LINE                    
005650         AFTER ADVANCING 1 LINE.                                          
005660*                                                                         
005670     MOVE SPACES TO WGWY-REPORT-TOTAL-LINE.                               
005680     MOVE '  REJECTED - BAD SIGNATURE' TO T-LABEL.                        
005690     MOVE WGWS-REJECT-BAD-SIG TO T-COUNT.                                 
005700     WRITE GWY-REPORT-LINE FROM WGWY-REPORT-TOTAL-LINE                    
005710         AFTER ADVANCING 1 LINE.                                          
005720*                                                                         
005730 8000-PRINT-CONTROL-TOTALS-EXIT.                                          
005740     EXIT.                                                                
005750*                                                                         
005760******************************************************************        
005770 9999-END-OF-JOB.                                                         
005780******************************************************************        
005790*                                                                         
005800     CLOSE GWY-CONTROL-FILE                                               
005810           GWY-REQUEST-FILE                                               
005820           GWY-RESULT-FILE                                                
005830           GWY-REPORT-FILE.                                               
005840*                                                                         
005850 9999-END-OF-JOB-EXIT.                                                    
005860     EXIT.                                                                
005870*                                                                         
005880******************************************************************        
005890*                                                                *        
005900*                    E N D   O F   S O U R C E                   *        
005910*                                                                *        
005920******************************************************************        
