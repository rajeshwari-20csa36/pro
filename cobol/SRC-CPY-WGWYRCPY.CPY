000100*****************************************************************         
000110*                                                               *         
000120*   WGWYRCPY  -  GATEWAY REQUEST LOG RECORD                    *          
000130*                                                               *         
000140*****************************************************************         
000150*@**19960214*******************************************                   
000160*@**                                                                      
000170*@** Licensed Materials - Property of                                     
000180*@** ExlService Holdings, Inc.                                            
000190*@**                                                                      
000200*@** (C) 1983-1999 ExlService Holdings, Inc.  All Rights Reserved.        
000210*@**                                                                      
000220*@** Contains confidential and trade secret information.                  
000230*@** Copyright notice is precautionary only and does not                  
000240*@** imply publication.                                                   
000250*@**                                                                      
000260*@**19960214*******************************************                   
000270*D***************************************************************         
000280*D                 COPYBOOK DESCRIPTION                                   
000290*D***************************************************************         
000300*D                                                                        
000310*D  One inbound gateway request, captured to GWYREQIN by the              
000320*D  online front end for offline revalidation.  GWYAUDIT reads            
000330*D  this record, decides whether the path is a secured route,             
000340*D  and - if secured - revalidates the Authorization header and           
000350*D  the bearer token's signature segment.  The same layout,               
000360*D  stamped with the outcome, is written back out to GWYREQOT.            
000370*D                                                                        
000380*D***************************************************************         
000390*P***************************************************************         
000400*P                 PROGRAMMING NOTES                                      
000410*P***************************************************************         
000420*P                                                                        
000430*P  WGWY-AUTH-HEADER-VALUE carries the raw Authorization header           
000440*P  exactly as captured.  WGWY-AUTH-HEADER-BROKEN splits off the          
000450*P  configured prefix (Bearer, etc.) from the token that follows.         
000460*P  WGWY-JWT-SEGMENTS further splits a bearer token that follows          
000470*P  the three dot-separated part convention (header.payload.sig)          
000480*P  so PVERTOKN can revalidate the signature segment alone.               
000490*P                                                                        
000500*P***************************************************************         
000510*H***************************************************************         
000520*H                 COPYBOOK HISTORY                                       
000530*H***************************************************************         
000540*H                                                                        
000550*H 960214-101-01 RTN New copybook for API Gateway project.        021496  
000560*H 970602-101-02 RTN Added WGWY-JWT-SEGMENTS breakout.            060297  
000570*H 981103-101-06 CQV Y2K - widened request date to CCYYMMDD.      110398  
000580*H                                                                        
000590*H***************************************************************         
000600 01  WGWY-REQUEST-RECORD.                                                 
000610     05  WGWY-REQUEST-ID              PIC 9(10).                          
000620     05  WGWY-REQUEST-DATE            PIC 9(08).                          
000630     05  WGWY-REQUEST-DATE-R REDEFINES WGWY-REQUEST-DATE.                 
000640         10  WGWY-REQ-CCYY            PIC 9(04).                          
000650         10  WGWY-REQ-MM              PIC 9(02).                          
000660         10  WGWY-REQ-DD              PIC 9(02).                          
000670     05  WGWY-REQUEST-TIME            PIC 9(08).                          
000680     05  WGWY-CLIENT-ADDRESS          PIC X(15).                          
000690     05  WGWY-HTTP-METHOD             PIC X(08).                          
000700     05  WGWY-REQUEST-PATH            PIC X(120).                         
000710     05  WGWY-AUTH-HEADER-PRESENT-SW  PIC X(01).                          
000720         88  WGWY-AUTH-HEADER-PRESENT     VALUE 'Y'.                      
000730         88  WGWY-AUTH-HEADER-ABSENT      VALUE 'N'.                      
000740     05  WGWY-AUTH-HEADER-VALUE       PIC X(512).                         
000750     05  WGWY-AUTH-HEADER-BROKEN REDEFINES WGWY-AUTH-HEADER-VALUE.        
000760         10  WGWY-AUTH-PREFIX-PART    PIC X(10).                          
000770         10  WGWY-AUTH-JWT-AREA       PIC X(502).                         
000780         10  WGWY-JWT-SEGMENTS REDEFINES WGWY-AUTH-JWT-AREA.              
000790             15  WGWY-JWT-HEADER-SEG      PIC X(100).                     
000800             15  WGWY-JWT-PAYLOAD-SEG     PIC X(300).                     
000810             15  WGWY-JWT-SIGNATURE-SEG   PIC X(102).                     
000820     05  WGWY-SECURED-ROUTE-SW        PIC X(01).                          
000830         88  WGWY-SECURED-ROUTE           VALUE 'S'.                      
000840         88  WGWY-PUBLIC-ROUTE            VALUE 'P'.                      
000850     05  WGWY-AUTHENTICATED-SW        PIC X(01).                          
000860         88  WGWY-AUTHENTICATED           VALUE 'A'.                      
000870         88  WGWY-NOT-AUTHENTICATED       VALUE 'R'.                      
000880     05  WGWY-REJECT-REASON-CODE      PIC X(02).                          
000890         88  WGWY-REJECT-NONE             VALUE '00'.                     
000900         88  WGWY-REJECT-NO-HEADER        VALUE '10'.                     
000910         88  WGWY-REJECT-BAD-PREFIX       VALUE '20'.                     
000920         88  WGWY-REJECT-BAD-SIGNATURE    VALUE '30'.                     
000930     05  WGWY-FORWARD-STATUS-CODE     PIC 9(03).                          
000940     05  WGWY-DOWNSTREAM-SERVICE      PIC X(20).                          
000950     05  FILLER                       PIC X(11) VALUE SPACES.             
