000100*****************************************************************         
000110*                                                               *         
000120*   WGWSCPY  -  GATEWAY COMMON WORKING STORAGE                 *          
000130*                                                               *         
000140*****************************************************************         
000150*@**19960214*******************************************                   
000160*@**                                                                      
000170*@** Licensed Materials - Property of                                     
000180*@** ExlService Holdings, Inc.                                            
000190*@**                                                                      
000200*@** (C) 1983-1999 ExlService Holdings, Inc.  All Rights Reserved.        
000210*@**                                                                      
000220*@** Contains confidential and trade secret information.                  
000230*@** Copyright notice is precautionary only and does not                  
000240*@** imply publication.                                                   
000250*@**                                                                      
000260*@**19960214*******************************************                   
000270*D***************************************************************         
000280*D                 COPYBOOK DESCRIPTION                                   
000290*D***************************************************************         
000300*D                                                                        
000310*D  Switches, run-date/time and control counters common to every          
000320*D  program in the API GATEWAY REVALIDATION run.  Copied into             
000330*D  WORKING-STORAGE the way WWSCRCPY is copied on every mainline          
000340*D  program in the shop.                                                  
000350*D                                                                        
000360*D***************************************************************         
000370*H***************************************************************         
000380*H                 COPYBOOK HISTORY                                       
000390*H***************************************************************         
000400*H                                                                        
000410*H 960214-101-01 RTN New copybook for API Gateway project.        021496  
000420*H 980817-101-05 CQV Added per-reason reject counters.            081798  
000430*H 20131209-101-06 JWS Changed counters and page/line counts      120913  
000440*H                 from COMP to COMP-5 - shop standard is         120913  
000450*H                 COMP-5 for all binary fields.                  120913  
000460*H                                                                        
000470*H***************************************************************         
000480 01  WGWS-COMMON-WORK-AREA.                                               
000490     05  WGWS-SWITCHES.                                                   
000500         10  WGWS-EOF-REQUEST-SW      PIC X(01) VALUE 'N'.                
000510             88  WGWS-EOF-REQUEST         VALUE 'Y'.                      
000520         10  WGWS-CONTROL-CARD-SW     PIC X(01) VALUE 'N'.                
000530             88  WGWS-CONTROL-CARD-READ   VALUE 'Y'.                      
000540     05  WGWS-CURRENT-DATE-DATA.                                          
000550         10  WGWS-CURRENT-DATE        PIC 9(08) VALUE ZEROS.              
000560         10  WGWS-CURRENT-DATE-R REDEFINES WGWS-CURRENT-DATE.             
000570             15  WGWS-CURR-CCYY       PIC 9(04).                          
000580             15  WGWS-CURR-MM         PIC 9(02).                          
000590             15  WGWS-CURR-DD         PIC 9(02).                          
000600     05  WGWS-CURRENT-TIME            PIC 9(08) VALUE ZEROS.              
000610     05  WGWS-COUNTERS.                                                   
000620         10  WGWS-REQUESTS-READ       PIC S9(07) COMP-5 VALUE 0.          
000630         10  WGWS-REQUESTS-SECURED    PIC S9(07) COMP-5 VALUE 0.          
000640         10  WGWS-REQUESTS-PUBLIC     PIC S9(07) COMP-5 VALUE 0.          
000650         10  WGWS-REQUESTS-FORWARDED  PIC S9(07) COMP-5 VALUE 0.          
000660         10  WGWS-REQUESTS-REJECTED   PIC S9(07) COMP-5 VALUE 0.          
000670         10  WGWS-REJECT-NO-HEADER    PIC S9(07) COMP-5 VALUE 0.          
000680         10  WGWS-REJECT-BAD-PREFIX   PIC S9(07) COMP-5 VALUE 0.          
000690         10  WGWS-REJECT-BAD-SIG      PIC S9(07) COMP-5 VALUE 0.          
000700     05  WGWS-PAGE-COUNT              PIC S9(05) COMP-5 VALUE 0.          
000710     05  WGWS-LINE-COUNT              PIC S9(03) COMP-5 VALUE 99.         
000720     05  FILLER                       PIC X(28) VALUE SPACES.             
